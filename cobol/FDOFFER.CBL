000010*
000020* FDOFFER.CBL
000030*
000040*----------------------------------------------------------------
000050*    FD AND RECORD LAYOUT FOR THE OFFER-REGISTRATION FILE.
000060*
000070*    ONE RECORD PER OFFER A RESTAURANT REGISTERS.  RECORDS ARE
000080*    READ IN ARRIVAL ORDER -- THAT ORDER BECOMES THE PRIORITY
000090*    ORDER USED BY PL-LOOK-FOR-OFFER-RECORD AT APPLY TIME, SO
000100*    THIS FILE MUST NEVER BE RE-SORTED AHEAD OF THE ENGINE.
000110*----------------------------------------------------------------
000120*
000130 FD  OFFER-FILE
000140     LABEL RECORDS ARE STANDARD
000150     RECORD CONTAINS 80 CHARACTERS.
000160*
000170 01  OFFER-RECORD.
000180     05  OFFER-RESTAURANT-ID         PIC 9(09).
000190     05  OFFER-TYPE                  PIC X(08).
000200*        88-LEVELS MIRROR THE TWO VALID OFFER TYPES SO THE
000210*        VALIDATION PARAGRAPH CAN TEST THEM BY NAME.
000220         88  OFFER-TYPE-IS-FLAT-AMT  VALUE "FLATX   ".
000230         88  OFFER-TYPE-IS-FLAT-PCT  VALUE "FLAT%   ".
000240     05  OFFER-VALUE                 PIC S9(07).
000250     05  OFFER-SEGMENT-COUNT         PIC 9(02).
000260     05  OFFER-SEGMENTS              PIC X(02) OCCURS 10 TIMES.
000270     05  FILLER                      PIC X(34).
