000010*
000020* FDRLOG.CBL
000030*
000040*----------------------------------------------------------------
000050*    FD AND RECORD LAYOUT FOR THE OFFER-REGISTRATION RESPONSE
000060*    LOG.  ONE LINE WRITTEN PER OFFER-FILE RECORD READ BY
000070*    1000-REGISTER-OFFERS, ECHOING THE OFFER BACK WITH THE
000080*    STATUS AND (WHEN REJECTED) THE REASON.
000090*----------------------------------------------------------------
000100*
000110 FD  REGLOG-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 132 CHARACTERS.
000140*
000150 01  REGLOG-RECORD.
000160     05  REG-RESTAURANT-ID           PIC ZZZZZZZZ9.
000170     05  FILLER                      PIC X(02) VALUE SPACES.
000180     05  REG-OFFER-TYPE              PIC X(08).
000190     05  FILLER                      PIC X(02) VALUE SPACES.
000200     05  REG-STATUS                  PIC X(07).
000210     05  FILLER                      PIC X(02) VALUE SPACES.
000220     05  REG-MESSAGE                 PIC X(40).
000230     05  FILLER                      PIC X(62).
