000010*
000020* FDRPRT.CBL
000030*
000040*----------------------------------------------------------------
000050*    FD FOR THE END-OF-RUN CONTROL REPORT.  THE PRINT-LINE
000060*    RECORDS THEMSELVES (TITLE, HEADINGS, DETAIL) ARE BUILT IN
000070*    WORKING-STORAGE BY WSCNTRL.CBL AND MOVED HERE ONLY AT
000080*    WRITE TIME -- THE SAME SPLIT THE OLD DEDUCTIBLES REPORT
000090*    USED BETWEEN ITS PRINTER-RECORD AND ITS TITLE/HEADING/
000100*    DETAIL GROUPS.
000110*----------------------------------------------------------------
000120*
000130 FD  REPORT-FILE
000140     LABEL RECORDS ARE OMITTED.
000150*
000160 01  REPORT-RECORD                   PIC X(132).
