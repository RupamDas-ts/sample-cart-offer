000010*
000020* FDRSLT.CBL
000030*
000040*----------------------------------------------------------------
000050*    FD AND RECORD LAYOUT FOR THE PRICED-CART RESULT FILE.
000060*
000070*    COLUMNAR DETAIL LINE -- ONE PER TRANSACTION, EDITED FOR
000080*    READABILITY THE SAME WAY THE OLD VOUCHER/DEDUCTIBLE
000090*    REPORTS WERE.  3400-WRITE-RESULT-RECORD MOVES THE WORKING
000100*    FIELDS BELOW INTO THESE EDITED PICTURES BEFORE THE WRITE.
000110*----------------------------------------------------------------
000120*
000130 FD  RESULT-FILE
000140     LABEL RECORDS ARE STANDARD
000150     RECORD CONTAINS 132 CHARACTERS.
000160*
000170 01  RESULT-RECORD.
000180     05  RES-USER-ID                 PIC ZZZZZZZZ9.
000190     05  FILLER                      PIC X(02) VALUE SPACES.
000200     05  RES-RESTAURANT-ID           PIC ZZZZZZZZ9.
000210     05  FILLER                      PIC X(02) VALUE SPACES.
000220     05  RES-ORIG-CART-VALUE         PIC -ZZZZZZZZ9.
000230     05  FILLER                      PIC X(02) VALUE SPACES.
000240     05  RES-FINAL-CART-VALUE        PIC ZZZZZZZZ9.
000250     05  FILLER                      PIC X(02) VALUE SPACES.
000260     05  RES-DISCOUNT-APPLIED        PIC ZZZZZZZZ9.
000270     05  FILLER                      PIC X(02) VALUE SPACES.
000280     05  RES-OFFER-TYPE              PIC X(08).
000290     05  FILLER                      PIC X(68).
