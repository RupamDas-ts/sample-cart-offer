000010*
000020* FDSEGM.CBL
000030*
000040*----------------------------------------------------------------
000050*    FD AND RECORD LAYOUT FOR THE USER-SEGMENT LOOKUP FILE.
000060*
000070*    LOADED ENTIRELY INTO WSSGTBL AT 2000-LOAD-SEGMENT-TABLE
000080*    TIME.  THE REFERENCE DATA SHIPPED WITH THIS RUN MAPS
000090*    USER 000000001 TO P1, 000000002 TO P2, 000000003 TO P3;
000100*    ANY OTHER USER-ID IS SIMPLY ABSENT FROM THE FILE.
000110*----------------------------------------------------------------
000120*
000130 FD  SEGMENT-FILE
000140     LABEL RECORDS ARE STANDARD
000150     RECORD CONTAINS 80 CHARACTERS.
000160*
000170 01  SEGMENT-RECORD.
000180     05  USR-USER-ID                 PIC 9(09).
000190     05  USR-SEGMENT                 PIC X(02).
000200     05  FILLER                      PIC X(69).
