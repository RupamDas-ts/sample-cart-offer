000010*
000020* FDTXN.CBL
000030*
000040*----------------------------------------------------------------
000050*    FD AND RECORD LAYOUT FOR THE APPLY-OFFER TRANSACTION FILE.
000060*
000070*    MAIN DRIVER FILE OF THE RUN -- ONE RECORD PER CART TO BE
000080*    PRICED.  CART VALUE MAY ARRIVE ZERO OR NEGATIVE; THAT IS
000090*    NOT AN ERROR CONDITION, SEE 3300-COMPUTE-DISCOUNTED-CART.
000100*----------------------------------------------------------------
000110*
000120 FD  TXN-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 80 CHARACTERS.
000150*
000160 01  TXN-RECORD.
000170     05  TXN-CART-VALUE              PIC S9(09).
000180     05  TXN-RESTAURANT-ID           PIC 9(09).
000190     05  TXN-USER-ID                 PIC 9(09).
000200     05  FILLER                      PIC X(53).
