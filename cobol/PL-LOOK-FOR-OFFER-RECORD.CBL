000010*
000020* PL-LOOK-FOR-OFFER-RECORD.CBL
000030*
000040*----------------------------------------------------------------
000050*    SCANS WS-OFFER-MASTER-TABLE FOR THE FIRST OFFER BELONGING
000060*    TO TXN-RESTAURANT-ID WHOSE SEGMENT LIST CONTAINS
000070*    WS-RESOLVED-SEGMENT.  ARRIVAL ORDER = PRIORITY ORDER, SO
000080*    THE SCAN STOPS ON THE FIRST HIT -- OFFERS NEVER STACK.
000090*
000100*    ON ENTRY:  TXN-RESTAURANT-ID AND WS-RESOLVED-SEGMENT MUST
000110*               ALREADY BE SET.
000120*    ON EXIT:   WS-OFFER-FOUND-FLAG TELLS THE CALLER WHETHER
000130*               WSOM-IDX POINTS AT A MATCHING ENTRY.
000140*----------------------------------------------------------------
000150*
000160 LOOK-FOR-OFFER-RECORD.
000170*
000180     MOVE "N" TO WS-OFFER-FOUND-FLAG.
000190*
000200     IF WS-OFFER-MASTER-COUNT > ZERO
000210        PERFORM LFOR-SCAN-ONE-ENTRY
000220           VARYING WSOM-IDX FROM 1 BY 1
000230             UNTIL WSOM-IDX > WS-OFFER-MASTER-COUNT
000240                OR WS-OFFER-WAS-FOUND.
000250*
000260     LOOK-FOR-OFFER-RECORD-EXIT.
000270         EXIT.
000280*
000290 LFOR-SCAN-ONE-ENTRY.
000300*
000310     IF WSOM-RESTAURANT-ID (WSOM-IDX) = TXN-RESTAURANT-ID
000320        PERFORM LFOR-SCAN-SEGMENT-LIST
000330           VARYING WSOM-SEG-IDX FROM 1 BY 1
000340             UNTIL WSOM-SEG-IDX > WSOM-SEGMENT-COUNT (WSOM-IDX)
000350                OR WS-OFFER-WAS-FOUND.
000360*
000370     LFOR-SCAN-ONE-ENTRY-EXIT.
000380         EXIT.
000390*
000400 LFOR-SCAN-SEGMENT-LIST.
000410*
000420     IF WSOM-SEGMENT-CODE (WSOM-IDX WSOM-SEG-IDX)
000430           = WS-RESOLVED-SEGMENT
000440        MOVE "Y" TO WS-OFFER-FOUND-FLAG.
000450*
000460     LFOR-SCAN-SEGMENT-LIST-EXIT.
000470         EXIT.
