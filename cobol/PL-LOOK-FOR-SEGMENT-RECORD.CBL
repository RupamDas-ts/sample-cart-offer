000010*
000020* PL-LOOK-FOR-SEGMENT-RECORD.CBL
000030*
000040*----------------------------------------------------------------
000050*    SCANS WS-SEGMENT-TABLE FOR TXN-USER-ID AND RETURNS THE
000060*    USER'S SEGMENT CODE.  STANDS IN FOR THE MOCKED EXTERNAL
000070*    USER-SEGMENT SERVICE OF THE ORIGINAL SYSTEM -- A USER-ID
000080*    NOT IN THE TABLE IS "NO SEGMENT", NOT AN ERROR.
000090*
000100*    ON ENTRY:  TXN-USER-ID MUST ALREADY BE SET.
000110*    ON EXIT:   WS-SEGMENT-FOUND-FLAG TELLS THE CALLER WHETHER
000120*               WS-RESOLVED-SEGMENT WAS SET FROM THE TABLE;
000130*               WHEN NOT FOUND, WS-RESOLVED-SEGMENT IS SPACES.
000140*----------------------------------------------------------------
000150*
000160 LOOK-FOR-SEGMENT-RECORD.
000170*
000180     MOVE "N"    TO WS-SEGMENT-FOUND-FLAG.
000190     MOVE SPACES TO WS-RESOLVED-SEGMENT.
000200*
000210     IF WS-SEGMENT-TABLE-COUNT > ZERO
000220        PERFORM LFSR-SCAN-ONE-ENTRY
000230           VARYING WSSG-IDX FROM 1 BY 1
000240             UNTIL WSSG-IDX > WS-SEGMENT-TABLE-COUNT
000250                OR WS-SEGMENT-WAS-FOUND.
000260*
000270     LOOK-FOR-SEGMENT-RECORD-EXIT.
000280         EXIT.
000290*
000300 LFSR-SCAN-ONE-ENTRY.
000310*
000320     IF WSSG-USER-ID (WSSG-IDX) = TXN-USER-ID
000330        MOVE "Y"                    TO WS-SEGMENT-FOUND-FLAG
000340        MOVE WSSG-SEGMENT (WSSG-IDX) TO WS-RESOLVED-SEGMENT.
000350*
000360     LFSR-SCAN-ONE-ENTRY-EXIT.
000370         EXIT.
