000010*
000020* PL-STAMP-RUN-DATE.CBL
000030*
000040*----------------------------------------------------------------
000050*    SETS WS-TODAY-CCYYMMDD FROM THE SYSTEM DATE FOR THE
000060*    CONTROL-REPORT TITLE LINE.  WINDOWS THE 2-DIGIT YEAR THE
000070*    SAME WAY THE VOUCHER AND DEDUCTIBLE REPORTS ALWAYS HAVE:
000080*    00-49 IS 20XX, 50-99 IS 19XX.
000090*----------------------------------------------------------------
000100*
000110 STAMP-RUN-DATE.
000120*
000130     ACCEPT WS-TODAY-YYMMDD FROM DATE.
000140*
000150     IF WS-TODAY-YY < 50
000160        MOVE 20 TO WS-TODAY-CENTURY
000170     ELSE
000180        MOVE 19 TO WS-TODAY-CENTURY.
000190*
000200     STRING WS-TODAY-CENTURY WS-TODAY-YY
000210       INTO WS-TODAY-CCYY.
000220*
000230     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
000240     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
000250*
000260     STAMP-RUN-DATE-EXIT.
000270         EXIT.
