000010*
000020* SLOFFER.CBL
000030*
000040*----------------------------------------------------------------
000050*    FILE-CONTROL ENTRY FOR THE OFFER-REGISTRATION FILE.
000060*    COPIED INTO ANY PROGRAM THAT REGISTERS OR LISTS OFFERS.
000070*----------------------------------------------------------------
000080*
000090    SELECT OFFER-FILE
000100           ASSIGN TO "OFFERIN"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-OFFER-FILE-STATUS.
