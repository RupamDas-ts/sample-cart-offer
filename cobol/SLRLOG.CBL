000010*
000020* SLRLOG.CBL
000030*
000040*----------------------------------------------------------------
000050*    FILE-CONTROL ENTRY FOR THE OFFER-REGISTRATION RESPONSE LOG.
000060*    ONE LINE WRITTEN PER OFFER-FILE RECORD READ.
000070*----------------------------------------------------------------
000080*
000090    SELECT REGLOG-FILE
000100           ASSIGN TO "RLOGOUT"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-REGLOG-FILE-STATUS.
