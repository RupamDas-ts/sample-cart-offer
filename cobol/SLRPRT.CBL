000010*
000020* SLRPRT.CBL
000030*
000040*----------------------------------------------------------------
000050*    FILE-CONTROL ENTRY FOR THE END-OF-RUN CONTROL REPORT.
000060*----------------------------------------------------------------
000070*
000080    SELECT REPORT-FILE
000090           ASSIGN TO "RPRTOUT"
000100           ORGANIZATION IS LINE SEQUENTIAL
000110           FILE STATUS IS WS-REPORT-FILE-STATUS.
