000010*
000020* SLRSLT.CBL
000030*
000040*----------------------------------------------------------------
000050*    FILE-CONTROL ENTRY FOR THE PRICED-CART RESULT FILE.
000060*    ONE DETAIL LINE WRITTEN PER APPLY-OFFER TRANSACTION.
000070*----------------------------------------------------------------
000080*
000090    SELECT RESULT-FILE
000100           ASSIGN TO "RESLTOUT"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-RESULT-FILE-STATUS.
