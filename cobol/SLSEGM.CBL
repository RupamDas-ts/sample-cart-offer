000010*
000020* SLSEGM.CBL
000030*
000040*----------------------------------------------------------------
000050*    FILE-CONTROL ENTRY FOR THE USER-SEGMENT LOOKUP FILE.
000060*    LOADED ONCE PER RUN INTO THE WSSGTBL OCCURS TABLE.
000070*----------------------------------------------------------------
000080*
000090    SELECT SEGMENT-FILE
000100           ASSIGN TO "SEGMTIN"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-SEGMENT-FILE-STATUS.
