000010*
000020* SLTXN.CBL
000030*
000040*----------------------------------------------------------------
000050*    FILE-CONTROL ENTRY FOR THE APPLY-OFFER TRANSACTION FILE.
000060*    MAIN DRIVER FILE OF THE CART-OFFER-ENGINE RUN.
000070*----------------------------------------------------------------
000080*
000090    SELECT TXN-FILE
000100           ASSIGN TO "TXNIN"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-TXN-FILE-STATUS.
