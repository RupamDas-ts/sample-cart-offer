000010*
000020* WSCNTRL.CBL
000030*
000040*----------------------------------------------------------------
000050*    WORKING-STORAGE FOR THE RUN CONTROL TOTALS AND FOR THE
000060*    PRINT-LINE LAYOUTS OF THE END-OF-RUN CONTROL REPORT.
000070*
000080*    THE COUNTERS BELOW ARE ACCUMULATED THROUGHOUT PHASES 1000
000090*    AND 3000 AND ARE NEVER RESET MID-RUN; 4000-PRINT-CONTROL-
000100*    REPORT ONLY READS THEM.
000110*
000120*    WS-CTL-OFFERS-READ AND WS-CTL-TXN-READ ARE SEPARATE TALLIES
000130*    ON PURPOSE -- CR0372.  PHASE 1000 COUNTS OFFER-FILE RECORDS,
000140*    PHASE 3000 COUNTS TXN-FILE RECORDS; THE CONTROL REPORT'S
000150*    "TRANSACTIONS READ" LINE USES WS-CTL-TXN-READ ONLY.
000160*----------------------------------------------------------------
000170*
000180 01  WS-CONTROL-TOTALS.
000190     05  WS-CTL-OFFERS-READ          PIC 9(07) COMP.
000200     05  WS-CTL-TXN-READ             PIC 9(07) COMP.
000210     05  WS-CTL-OFFERS-APPLIED       PIC 9(07) COMP.
000220     05  WS-CTL-NO-OFFER             PIC 9(07) COMP.
000230     05  WS-CTL-TOTAL-DISCOUNT       PIC S9(11) COMP.
000240     05  WS-CTL-TOTAL-FINAL-VALUE    PIC S9(11) COMP.
000250     05  WS-CTL-OFFERS-ACCEPTED      PIC 9(07) COMP.
000260     05  WS-CTL-OFFERS-REJECTED      PIC 9(07) COMP.
000270     05  FILLER                      PIC X(10).
000280*
000290*----------------------------------------------------------------
000300*    REPORT PRINT-LINE LAYOUTS.  BUILT HERE, MOVED TO
000310*    REPORT-RECORD ONE AT A TIME JUST BEFORE EACH WRITE -- SAME
000320*    SPLIT THE OLD DEDUCTIBLES REPORT USED.
000330*----------------------------------------------------------------
000340*
000350 01  WS-RPT-TITLE.
000360     05  FILLER                      PIC X(40) VALUE SPACES.
000370     05  FILLER                      PIC X(28)
000380                   VALUE "CART OFFER ENGINE - CONTROL".
000390     05  FILLER                      PIC X(28)
000400                   VALUE " REPORT".
000410     05  FILLER                      PIC X(05) VALUE "DATE:".
000420     05  WS-RPT-TITLE-DATE           PIC 99/99/9999.
000430     05  FILLER                      PIC X(21) VALUE SPACES.
000440*
000450 01  WS-RPT-HEADING-1.
000460     05  FILLER                      PIC X(30)
000470                   VALUE "CONTROL TOTAL".
000480     05  FILLER                      PIC X(72) VALUE SPACES.
000490     05  FILLER                      PIC X(30)
000500                   VALUE "VALUE".
000510*
000520 01  WS-RPT-HEADING-2.
000530     05  FILLER                      PIC X(30)
000540                   VALUE "=============================".
000550     05  FILLER                      PIC X(72) VALUE SPACES.
000560     05  FILLER                      PIC X(30)
000570                   VALUE "=============================".
000580*
000590 01  WS-RPT-DETAIL.
000600     05  WS-RPT-DESCRIPTION          PIC X(40).
000610     05  FILLER                      PIC X(62) VALUE SPACES.
000620     05  WS-RPT-AMOUNT               PIC -(10)9.
000630     05  FILLER                      PIC X(19) VALUE SPACES.
000640*
000650 01  WS-RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
