000010*
000020* WSOFMST.CBL
000030*
000040*----------------------------------------------------------------
000050*    WORKING-STORAGE FOR THE IN-MEMORY OFFER MASTER.
000060*
000070*    BUILT BY 1000-REGISTER-OFFERS FROM OFFER-FILE, ONE ENTRY
000080*    PER VALID OFFER, APPENDED IN ARRIVAL ORDER.  ARRIVAL ORDER
000090*    IS THE WHOLE BALLGAME HERE -- PL-LOOK-FOR-OFFER-RECORD
000100*    SCANS THIS TABLE LOW INDEX TO HIGH AND STOPS ON THE FIRST
000110*    HIT, SO THE ENTRY AT WSOM-IDX 1 ALWAYS OUTRANKS THE ENTRY
000120*    AT WSOM-IDX 2 FOR THE SAME RESTAURANT/SEGMENT.  DO NOT
000130*    EVER RE-SEQUENCE THIS TABLE.
000140*
000150*    SIZED FOR 500 OFFERS PER RUN.  IF A FUTURE RUN NEEDS MORE,
000160*    RAISE THE OCCURS COUNT BELOW (AND THE VALUE OF
000170*    WS-OFFER-MASTER-MAX, WHICH 1000-REGISTER-OFFERS CHECKS
000180*    BEFORE EVERY APPEND) AND RECOMPILE.
000190*----------------------------------------------------------------
000200*
000210 01  WS-OFFER-MASTER-MAX             PIC 9(04) COMP VALUE 500.
000220*
000230 01  WS-OFFER-MASTER-COUNT           PIC 9(04) COMP VALUE ZERO.
000240*
000250 01  WS-OFFER-MASTER-TABLE.
000260     05  WS-OFFER-MASTER-ENTRY OCCURS 500 TIMES.
000270         10  WSOM-RESTAURANT-ID      PIC 9(09).
000280         10  WSOM-OFFER-TYPE         PIC X(08).
000290             88  WSOM-TYPE-FLAT-AMT  VALUE "FLATX   ".
000300             88  WSOM-TYPE-FLAT-PCT  VALUE "FLAT%   ".
000310         10  WSOM-OFFER-VALUE        PIC S9(07).
000320         10  WSOM-SEGMENT-COUNT      PIC 9(02).
000330         10  WSOM-SEGMENT-GROUP OCCURS 10 TIMES.
000340             15  WSOM-SEGMENT-CODE   PIC X(02).
000350         10  FILLER                  PIC X(10).
000360*
000370*    SUBSCRIPTS FOR WS-OFFER-MASTER-ENTRY / WSOM-SEGMENT-GROUP.
000380*    KEPT AS PLAIN COMP FIELDS RATHER THAN INDEX-NAMES SO THEY
000390*    CAN BE DISPLAYED AND CHECKED AGAINST WS-OFFER-MASTER-MAX
000400*    LIKE ANY OTHER COUNTER.  77-LEVEL, SAME AS THE OLD GDTV-
000410*    WORK FIELDS.
000420*
000430 77  WSOM-IDX                        PIC 9(04) COMP.
000440 77  WSOM-SEG-IDX                    PIC 9(02) COMP.
000450*
000460*    ALTERNATE VIEW OF ONE TABLE ENTRY USED BY
000470*    PL-LOOK-FOR-OFFER-RECORD TO COMPARE THE TEN SEGMENT SLOTS
000480*    AS A SINGLE 20-BYTE STRING WHEN IT NEEDS TO DISPLAY OR LOG
000490*    THE WHOLE LIST RATHER THAN WALK IT SLOT BY SLOT.
000500*
000510 01  WS-OFFER-MASTER-ENTRY-ALT REDEFINES WS-OFFER-MASTER-TABLE.
000520     05  WSOM-ALT-ENTRY OCCURS 500 TIMES.
000530         10  FILLER                  PIC X(26).
000540         10  WSOM-ALT-SEGMENT-TEXT   PIC X(20).
000550         10  FILLER                  PIC X(10).
000560*
000570*    WORKING FIELDS USED WHILE BUILDING ONE MASTER ENTRY FROM
000580*    AN INCOMING OFFER-RECORD -- KEPT SEPARATE FROM THE TABLE
000590*    ITSELF SO A REJECTED OFFER NEVER TOUCHES WSOM-IDX.
000600*
000610 01  WS-OFFER-STAGING.
000620     05  WS-STG-RESTAURANT-ID        PIC 9(09).
000630     05  WS-STG-OFFER-TYPE           PIC X(08).
000640     05  WS-STG-OFFER-VALUE          PIC S9(07).
000650     05  WS-STG-SEGMENT-COUNT        PIC 9(02).
000660     05  WS-STG-SEGMENT-GROUP OCCURS 10 TIMES.
000670         10  WS-STG-SEGMENT-CODE     PIC X(02).
000680     05  FILLER                      PIC X(10).
000690*
000700*    SUBSCRIPT USED TO COPY OFFER-SEGMENTS (FDOFFER.CBL) INTO
000710*    WS-STG-SEGMENT-GROUP ONE SLOT AT A TIME, AND AGAIN TO COPY
000720*    THE STAGING GROUP INTO WSOM-SEGMENT-GROUP ON A GOOD OFFER.
000730*
000740 77  WS-STG-SEG-IDX                  PIC 9(02) COMP.
000750*
000760 01  WS-OFFER-VALIDATION-FLAG        PIC X(01).
000770     88  WS-OFFER-IS-VALID           VALUE "Y".
000780     88  WS-OFFER-IS-INVALID         VALUE "N".
000790*
000800 01  WS-OFFER-REJECT-REASON          PIC X(40).
000810*
000820*    SET BY PL-LOOK-FOR-OFFER-RECORD; WSOM-IDX IS ONLY TRUSTED
000830*    BY THE CALLER WHEN WS-OFFER-WAS-FOUND IS TRUE.
000840*
000850 01  WS-OFFER-FOUND-FLAG              PIC X(01).
000860     88  WS-OFFER-WAS-FOUND           VALUE "Y".
000870     88  WS-OFFER-NOT-FOUND           VALUE "N".
