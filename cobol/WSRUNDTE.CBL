000010*
000020* WSRUNDTE.CBL
000030*
000040*----------------------------------------------------------------
000050*    WORKING-STORAGE TO BE USED BY PL-STAMP-RUN-DATE.CBL
000060*    (ADAPTED FROM THE OLD GDTV- DATE WORKING-STORAGE -- THIS
000070*    RUN ONLY NEEDS TODAY'S DATE FOR THE REPORT TITLE LINE, NOT
000080*    A FULL KEYED-ENTRY DATE VALIDATOR, SO THE MONTH-NAME TABLE
000090*    AND THE ACCEPT-EMPTY-DATE SWITCH WERE DROPPED.)
000100*
000110*    1999-02-11 RGF  WINDOWED THE 2-DIGIT YEAR FROM ACCEPT FROM
000120*                     DATE SO REPORTS DATED 2000 AND AFTER DO NOT
000130*                     SORT AHEAD OF 1999 RUNS.  SEE CR0299.       CR0299
000140*----------------------------------------------------------------
000150*
000160 01  WS-TODAY-YYMMDD                 PIC 9(06).
000170 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
000180     05  WS-TODAY-YY                 PIC 99.
000190     05  WS-TODAY-MM                 PIC 99.
000200     05  WS-TODAY-DD                 PIC 99.
000210*
000220 01  WS-TODAY-CCYYMMDD                PIC 9(08).
000230 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
000240     05  WS-TODAY-CCYY                PIC 9(04).
000250     05  WS-TODAY-MM-OUT              PIC 99.
000260     05  WS-TODAY-DD-OUT              PIC 99.
000270*
000280 01  WS-TODAY-CENTURY                 PIC 99 COMP.
