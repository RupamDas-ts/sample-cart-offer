000010*
000020* WSSGTBL.CBL
000030*
000040*----------------------------------------------------------------
000050*    WORKING-STORAGE FOR THE IN-MEMORY USER-SEGMENT TABLE.
000060*
000070*    LOADED ONCE BY 2000-LOAD-SEGMENT-TABLE BEFORE THE FIRST
000080*    TRANSACTION IS READ.  PL-LOOK-FOR-SEGMENT-RECORD SEARCHES
000090*    IT FOR EACH TRANSACTION'S TXN-USER-ID; A USER-ID NOT FOUND
000100*    HERE IS "NO SEGMENT" AND DEGRADES GRACEFULLY TO NO DISCOUNT
000110*    RATHER THAN AN ERROR.
000120*
000130*    SIZED FOR 2000 USERS PER RUN.
000140*----------------------------------------------------------------
000150*
000160 01  WS-SEGMENT-TABLE-MAX            PIC 9(04) COMP VALUE 2000.
000170*
000180 01  WS-SEGMENT-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
000190*
000200 01  WS-SEGMENT-TABLE.
000210     05  WS-SEGMENT-ENTRY OCCURS 2000 TIMES.
000220         10  WSSG-USER-ID            PIC 9(09).
000230         10  WSSG-SEGMENT            PIC X(02).
000240         10  FILLER                  PIC X(09).
000250*
000260*    SUBSCRIPT FOR WS-SEGMENT-ENTRY.  KEPT AS A PLAIN COMP FIELD
000270*    RATHER THAN AN INDEX-NAME SO IT CAN BE CHECKED AGAINST
000280*    WS-SEGMENT-TABLE-MAX LIKE ANY OTHER COUNTER.  77-LEVEL.
000290*
000300 77  WSSG-IDX                        PIC 9(04) COMP.
000310*
000320*    ALTERNATE VIEW OF ONE TABLE ENTRY AS A SINGLE 20-BYTE KEY
000330*    FOR THE TIMES THE ENGINE NEEDS TO LOG A USER/SEGMENT PAIR
000340*    RATHER THAN THE TWO FIELDS SEPARATELY.
000350*
000360 01  WS-SEGMENT-ENTRY-ALT REDEFINES WS-SEGMENT-TABLE.
000370     05  WSSG-ALT-ENTRY OCCURS 2000 TIMES.
000380         10  WSSG-ALT-KEY            PIC X(11).
000390         10  FILLER                  PIC X(09).
000400*
000410 01  WS-SEGMENT-FOUND-FLAG            PIC X(01).
000420     88  WS-SEGMENT-WAS-FOUND         VALUE "Y".
000430     88  WS-SEGMENT-NOT-FOUND         VALUE "N".
000440*
000450 01  WS-RESOLVED-SEGMENT              PIC X(02).
