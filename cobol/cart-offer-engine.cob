000010*
000020* CART-OFFER-ENGINE.COB
000030*
000040*-----------------------------------------------------------------
000050*    THIS PROGRAM IS THE PROPERTY OF THE INSTALLATION NAMED BELOW.
000060*    IT IS NOT TO BE REPRODUCED OR DISCLOSED WITHOUT WRITTEN
000070*    PERMISSION, AND IS TO BE USED ONLY AS AUTHORIZED.
000080*-----------------------------------------------------------------
000090IDENTIFICATION DIVISION.
000100PROGRAM-ID.    cart-offer-engine.
000110AUTHOR.        R G FENWICK.
000120INSTALLATION.  DATA PROCESSING DIVISION.
000130DATE-WRITTEN.  08/14/89.
000140DATE-COMPILED.
000150SECURITY.      COMPANY CONFIDENTIAL.  BATCH/PROD LIBRARY ONLY.
000160*
000170*-----------------------------------------------------------------
000180*    CHANGE LOG
000190*-----------------------------------------------------------------
000200*    08/14/89  RGF  ORIGINAL WRITE-UP.  REPLACES THE MANUAL OFFER
000210*                    LEDGER KEPT BY THE MARKETING DESK -- SEE
000220*                    REQUEST MKT-114.  MODELLED ON THE DEDUCTIBLE
000230*                    VOUCHER REPORT SKELETON.
000240*    11/02/89  RGF  ADDED THE FLAT% OFFER TYPE.  ORIGINAL RUN ONLY
000250*                    SUPPORTED FLATX.  CR0062.
000260*    03/22/90  TMK  OFFER MASTER TABLE RAISED FROM 200 TO 500
000270*                    ENTRIES -- MARKETING RAN OUT OF ROOM DURING
000280*                    THE SPRING PROMOTION.  CR0098.
000290*    09/09/91  RGF  CORRECTED TRUNCATION ON FLAT% DISCOUNT.  PRIOR
000300*                    VERSION ROUNDED, SPEC CALLS FOR TRUNCATION
000310*                    TOWARD ZERO.  CR0140.
000320*    06/17/92  JDL  ADDED THE END-OF-RUN CONTROL REPORT.  BEFORE
000330*                    THIS CHANGE THE RUN PRODUCED NO SUMMARY AND
000340*                    OPERATIONS HAD NO WAY TO TELL A SHORT RUN
000350*                    FROM A CLEAN ONE.  CR0171.
000360*    02/03/94  JDL  SEGMENT LOOKUP NOW DEGRADES TO "NO SEGMENT"
000370*                    INSTEAD OF ABENDING WHEN A USER-ID IS NOT ON
000380*                    THE SEGMENT FILE.  CR0205.
000390*    07/19/95  TMK  NEGATIVE AND ZERO CART VALUES NO LONGER REJECT
000400*                    THE TRANSACTION -- THEY PRICE TO ZERO AND
000410*                    FLOW THROUGH LIKE ANY OTHER CART.  CR0233.
000420*    11/04/96  RGF  REGISTRATION RESPONSE LOG SPLIT OUT OF THE
000430*                    CONTROL REPORT INTO ITS OWN FILE (REGLOG-
000440*                    FILE) AT MARKETING'S REQUEST.  CR0266.
000450*    01/22/98  JDL  STOPPED ACCEPTING OFFERS WITH AN EMPTY SEGMENT
000460*                    LIST -- ONE SUCH RECORD MATCHED EVERY
000470*                    TRANSACTION IN THE JANUARY RUN.  CR0281.
000480*    01/08/99  RGF  Y2K REMEDIATION.  RUN DATE STAMP NOW WINDOWS
000490*                    THE 2-DIGIT YEAR (00-49 = 20XX, 50-99 = 19XX)
000500*                    SO REPORTS DATED 2000+ SORT AFTER 1999 RUNS.
000510*                    SEE WSRUNDTE.CBL.  CR0299.
000520*    05/11/01  TMK  OFFER VALUE VALIDATION NOW REJECTS FLAT%
000530*                    OFFERS OVER 100 -- A BAD FEED FROM MARKETING
000540*                    LOADED A 250% OFFER IN APRIL.  CR0318.
000550*    10/14/03  JDL  SEGMENT TABLE RAISED FROM 500 TO 2000 ENTRIES
000560*                    FOR THE LOYALTY PROGRAM ROLLOUT.  CR0347.
000570*    03/09/04  TMK  TRANSACTIONS READ ON THE CONTROL REPORT WAS
000580*                    COUNTING OFFER REGISTRATIONS TWICE OVER --
000590*                    1020 AND 3020 BOTH BUMPED WS-CTL-TXN-READ.
000600*                    OFFER REGISTRATIONS NOW TALLY SEPARATELY IN
000610*                    WS-CTL-OFFERS-READ.  CR0372.
000620*-----------------------------------------------------------------
000630*
000640ENVIRONMENT DIVISION.
000650CONFIGURATION SECTION.
000660SOURCE-COMPUTER.    IBM-370.
000670OBJECT-COMPUTER.    IBM-370.
000680SPECIAL-NAMES.
000690    C01 IS TOP-OF-FORM.
000700*
000710INPUT-OUTPUT SECTION.
000720    FILE-CONTROL.
000730*
000740        COPY "SLOFFER.CBL".
000750        COPY "SLSEGM.CBL".
000760        COPY "SLTXN.CBL".
000770        COPY "SLRSLT.CBL".
000780        COPY "SLRLOG.CBL".
000790        COPY "SLRPRT.CBL".
000800*
000810DATA DIVISION.
000820    FILE SECTION.
000830*
000840        COPY "FDOFFER.CBL".
000850        COPY "FDSEGM.CBL".
000860        COPY "FDTXN.CBL".
000870        COPY "FDRSLT.CBL".
000880        COPY "FDRLOG.CBL".
000890        COPY "FDRPRT.CBL".
000900*
000910    WORKING-STORAGE SECTION.
000920*
000930        COPY "WSOFMST.CBL".
000940        COPY "WSSGTBL.CBL".
000950        COPY "WSCNTRL.CBL".
000960        COPY "WSRUNDTE.CBL".
000970*
000980*-----------------------------------------------------------------
000990*    FILE STATUS FIELDS -- ONE PER SELECT, TESTED AFTER EACH OPEN
001000*    AND CLOSE.  HOUSE STANDARD SINCE THE 1991 AUDIT FINDING.
001010*-----------------------------------------------------------------
001020*
001030 01  WS-OFFER-FILE-STATUS            PIC X(02).
001040 01  WS-SEGMENT-FILE-STATUS          PIC X(02).
001050 01  WS-TXN-FILE-STATUS              PIC X(02).
001060 01  WS-RESULT-FILE-STATUS           PIC X(02).
001070 01  WS-REGLOG-FILE-STATUS           PIC X(02).
001080 01  WS-REPORT-FILE-STATUS           PIC X(02).
001090*
001100*-----------------------------------------------------------------
001110*    END-OF-FILE SWITCHES.
001120*-----------------------------------------------------------------
001130*
001140 01  W-OFFER-END-OF-FILE             PIC X(01) VALUE "N".
001150     88  OFFER-END-OF-FILE           VALUE "Y".
001160*
001170 01  W-SEGMENT-END-OF-FILE           PIC X(01) VALUE "N".
001180     88  SEGMENT-END-OF-FILE         VALUE "Y".
001190*
001200 01  W-TXN-END-OF-FILE               PIC X(01) VALUE "N".
001210     88  TXN-END-OF-FILE             VALUE "Y".
001220*
001230*-----------------------------------------------------------------
001240*    PRINT-PAGE CONTROL FOR THE END-OF-RUN CONTROL REPORT.
001250*-----------------------------------------------------------------
001260*
001270 01  W-PRINTED-LINES                 PIC 99 COMP.
001280     88  PAGE-FULL                   VALUE 50 THRU 99.
001290*
001300 01  W-PAGE-NUMBER                   PIC 9(04) COMP VALUE ZERO.
001310*
001320*-----------------------------------------------------------------
001330*    WORK FIELDS FOR 3300-COMPUTE-DISCOUNTED-CART.  KEPT SEPARATE
001340*    FROM WSCNTRL SO A SINGLE TRANSACTION'S ARITHMETIC NEVER
001350*    TOUCHES THE RUN TOTALS UNTIL IT IS FINISHED.
001360*-----------------------------------------------------------------
001370*
001380 01  W-DISCOUNT-AMOUNT                PIC S9(09) COMP.
001390 01  W-FINAL-CART-VALUE               PIC S9(09) COMP.
001400 01  W-OFFER-TYPE-APPLIED             PIC X(08).
001410 01  W-OFFER-FOUND-FOR-TXN            PIC X(01).
001420     88  W-OFFER-WAS-APPLIED          VALUE "Y".
001430     88  W-OFFER-NOT-APPLIED          VALUE "N".
001440*
001450PROCEDURE DIVISION.
001460*
001470 000-MAIN-CONTROL.
001480*
001490     OPEN INPUT  OFFER-FILE.
001500     OPEN OUTPUT REGLOG-FILE.
001510     OPEN INPUT  SEGMENT-FILE.
001520     OPEN INPUT  TXN-FILE.
001530     OPEN OUTPUT RESULT-FILE.
001540     OPEN OUTPUT REPORT-FILE.
001550*
001560     PERFORM STAMP-RUN-DATE.
001570*
001580     PERFORM 1000-REGISTER-OFFERS THRU 1000-EXIT.
001590     PERFORM 2000-LOAD-SEGMENT-TABLE THRU 2000-EXIT.
001600     PERFORM 3000-APPLY-OFFERS THRU 3000-EXIT.
001610     PERFORM 4000-PRINT-CONTROL-REPORT THRU 4000-EXIT.
001620*
001630     CLOSE OFFER-FILE.
001640     CLOSE REGLOG-FILE.
001650     CLOSE SEGMENT-FILE.
001660     CLOSE TXN-FILE.
001670     CLOSE RESULT-FILE.
001680     CLOSE REPORT-FILE.
001690*
001700     STOP RUN.
001710*
001720*-----------------------------------------------------------------
001730*    PHASE 1000 -- READ OFFER-FILE, VALIDATE, LOAD THE OFFER
001740*    MASTER IN ARRIVAL ORDER, ECHO EVERY RECORD TO REGLOG-FILE.
001750*-----------------------------------------------------------------
001760*
001770 1000-REGISTER-OFFERS.
001780*
001790     PERFORM 1010-READ-OFFER-RECORD.
001800     PERFORM 1020-PROCESS-ONE-OFFER UNTIL OFFER-END-OF-FILE.
001810*
001820     1000-EXIT.
001830         EXIT.
001840*
001850 1010-READ-OFFER-RECORD.
001860*
001870     READ OFFER-FILE
001880        AT END
001890           MOVE "Y" TO W-OFFER-END-OF-FILE.
001900*
001910     1010-EXIT.
001920         EXIT.
001930*
001940 1020-PROCESS-ONE-OFFER.
001950*
001960     ADD 1 TO WS-CTL-OFFERS-READ.                                 CR0372
001970     PERFORM 1100-VALIDATE-OFFER-RECORD THRU 1100-EXIT.
001980*
001990     MOVE OFFER-RESTAURANT-ID TO REG-RESTAURANT-ID.
002000     MOVE OFFER-TYPE          TO REG-OFFER-TYPE.
002010*
002020     IF WS-OFFER-IS-VALID
002030        PERFORM 1200-ADD-OFFER-TO-MASTER THRU 1200-EXIT
002040        MOVE "success" TO REG-STATUS
002050        MOVE SPACES     TO REG-MESSAGE
002060        ADD 1 TO WS-CTL-OFFERS-ACCEPTED
002070     ELSE
002080        MOVE "error"              TO REG-STATUS
002090        MOVE WS-OFFER-REJECT-REASON TO REG-MESSAGE
002100        ADD 1 TO WS-CTL-OFFERS-REJECTED.
002110*
002120     WRITE REGLOG-RECORD.
002130*
002140     PERFORM 1010-READ-OFFER-RECORD.
002150*
002160     1020-EXIT.
002170         EXIT.
002180*
002190*-----------------------------------------------------------------
002200*    1100-VALIDATE-OFFER-RECORD -- TESTS THE FOUR REJECTION RULES
002210*    IN THE ORDER MARKETING ASKED US TO REPORT THEM.  THE FIRST
002220*    RULE THAT FAILS WINS; WE DO NOT STACK REASON CODES.
002230*-----------------------------------------------------------------
002240*
002250 1100-VALIDATE-OFFER-RECORD.
002260*
002270     MOVE "Y" TO WS-OFFER-VALIDATION-FLAG.
002280     MOVE SPACES TO WS-OFFER-REJECT-REASON.
002290*
002300     IF NOT OFFER-TYPE-IS-FLAT-AMT AND NOT OFFER-TYPE-IS-FLAT-PCT
002310        MOVE "N" TO WS-OFFER-VALIDATION-FLAG
002320        MOVE "invalid offer type" TO WS-OFFER-REJECT-REASON
002330        GO TO 1100-EXIT.
002340*
002350     IF OFFER-VALUE < ZERO
002360        MOVE "N" TO WS-OFFER-VALIDATION-FLAG
002370        MOVE "negative discount value" TO WS-OFFER-REJECT-REASON
002380        GO TO 1100-EXIT.
002390*
002400     IF OFFER-TYPE-IS-FLAT-PCT AND OFFER-VALUE > 100
002410        MOVE "N" TO WS-OFFER-VALIDATION-FLAG
002420        MOVE "percentage over 100" TO WS-OFFER-REJECT-REASON      CR0318
002430        GO TO 1100-EXIT.
002440*
002450     IF OFFER-SEGMENT-COUNT = ZERO
002460        MOVE "N" TO WS-OFFER-VALIDATION-FLAG
002470        MOVE "empty segment list" TO WS-OFFER-REJECT-REASON
002480        GO TO 1100-EXIT.
002490*
002500     1100-EXIT.
002510         EXIT.
002520*
002530*-----------------------------------------------------------------
002540*    1200-ADD-OFFER-TO-MASTER -- APPENDS A VALIDATED OFFER TO
002550*    WS-OFFER-MASTER-TABLE.  THE TABLE IS SIZED FOR 500 OFFERS;
002560*    A RUN THAT OFFERS MORE THAN THAT IS A SETUP ERROR AND
002570*    ABENDS RATHER THAN SILENTLY DROP REGISTRATIONS.
002580*-----------------------------------------------------------------
002590*
002600 1200-ADD-OFFER-TO-MASTER.
002610*
002620     IF WS-OFFER-MASTER-COUNT NOT < WS-OFFER-MASTER-MAX           CR0098
002630        DISPLAY "CARTOFR - OFFER MASTER TABLE FULL - CR0098"
002640        DISPLAY "CARTOFR - RAISE WS-OFFER-MASTER-MAX, RECOMPILE"
002650        MOVE 16 TO RETURN-CODE
002660        STOP RUN.
002670*
002680     ADD 1 TO WS-OFFER-MASTER-COUNT.
002690     MOVE WS-OFFER-MASTER-COUNT TO WSOM-IDX.
002700*
002710     MOVE OFFER-RESTAURANT-ID    TO WSOM-RESTAURANT-ID (WSOM-IDX).
002720     MOVE OFFER-TYPE             TO WSOM-OFFER-TYPE (WSOM-IDX).
002730     MOVE OFFER-VALUE            TO WSOM-OFFER-VALUE (WSOM-IDX).
002740     MOVE OFFER-SEGMENT-COUNT    TO WSOM-SEGMENT-COUNT (WSOM-IDX).
002750*
002760     PERFORM 1210-COPY-ONE-SEGMENT
002770        VARYING WS-STG-SEG-IDX FROM 1 BY 1
002780          UNTIL WS-STG-SEG-IDX > OFFER-SEGMENT-COUNT.
002790*
002800     1200-EXIT.
002810         EXIT.
002820*
002830 1210-COPY-ONE-SEGMENT.
002840*
002850     MOVE OFFER-SEGMENTS (WS-STG-SEG-IDX)
002860       TO WSOM-SEGMENT-CODE (WSOM-IDX WS-STG-SEG-IDX).
002870*
002880     1210-EXIT.
002890         EXIT.
002900*
002910*-----------------------------------------------------------------
002920*    PHASE 2000 -- LOAD SEGMENT-FILE ENTIRELY INTO WS-SEGMENT-
002930*    TABLE BEFORE THE FIRST TRANSACTION IS READ.
002940*-----------------------------------------------------------------
002950*
002960 2000-LOAD-SEGMENT-TABLE.
002970*
002980     PERFORM 2010-READ-SEGMENT-RECORD.
002990     PERFORM 2020-ADD-SEGMENT-TO-TABLE UNTIL SEGMENT-END-OF-FILE.
003000*
003010     2000-EXIT.
003020         EXIT.
003030*
003040 2010-READ-SEGMENT-RECORD.
003050*
003060     READ SEGMENT-FILE
003070        AT END
003080           MOVE "Y" TO W-SEGMENT-END-OF-FILE.
003090*
003100     2010-EXIT.
003110         EXIT.
003120*
003130 2020-ADD-SEGMENT-TO-TABLE.
003140*
003150     IF WS-SEGMENT-TABLE-COUNT NOT < WS-SEGMENT-TABLE-MAX         CR0347
003160        DISPLAY "CARTOFR - SEGMENT TABLE FULL - CR0347 LIMIT"
003170        MOVE 16 TO RETURN-CODE
003180        STOP RUN.
003190*
003200     ADD 1 TO WS-SEGMENT-TABLE-COUNT.
003210     MOVE WS-SEGMENT-TABLE-COUNT TO WSSG-IDX.
003220*
003230     MOVE USR-USER-ID  TO WSSG-USER-ID (WSSG-IDX).
003240     MOVE USR-SEGMENT  TO WSSG-SEGMENT (WSSG-IDX).
003250*
003260     PERFORM 2010-READ-SEGMENT-RECORD.
003270*
003280     2020-EXIT.
003290         EXIT.
003300*
003310*-----------------------------------------------------------------
003320*    PHASE 3000 -- READ TXN-FILE, RESOLVE SEGMENT, SELECT THE
003330*    MATCHING OFFER, PRICE THE CART, WRITE THE RESULT RECORD.
003340*-----------------------------------------------------------------
003350*
003360 3000-APPLY-OFFERS.
003370*
003380     PERFORM 3010-READ-TXN-RECORD.
003390     PERFORM 3020-PROCESS-ONE-TXN UNTIL TXN-END-OF-FILE.
003400*
003410     3000-EXIT.
003420         EXIT.
003430*
003440 3010-READ-TXN-RECORD.
003450*
003460     READ TXN-FILE
003470        AT END
003480           MOVE "Y" TO W-TXN-END-OF-FILE.
003490*
003500     3010-EXIT.
003510         EXIT.
003520*
003530 3020-PROCESS-ONE-TXN.
003540*
003550     ADD 1 TO WS-CTL-TXN-READ.
003560     MOVE "N" TO W-OFFER-FOUND-FOR-TXN.
003570     MOVE "NONE" TO W-OFFER-TYPE-APPLIED.
003580*
003590     PERFORM 3100-RESOLVE-USER-SEGMENT THRU 3100-EXIT.
003600*
003610     IF WS-SEGMENT-WAS-FOUND
003620        PERFORM 3200-SELECT-MATCHING-OFFER THRU 3200-EXIT.
003630*
003640     PERFORM 3300-COMPUTE-DISCOUNTED-CART THRU 3300-EXIT.
003650     PERFORM 3400-WRITE-RESULT-RECORD THRU 3400-EXIT.
003660*
003670     PERFORM 3010-READ-TXN-RECORD.
003680*
003690     3020-EXIT.
003700         EXIT.
003710*
003720 3100-RESOLVE-USER-SEGMENT.
003730*
003740     PERFORM LOOK-FOR-SEGMENT-RECORD.
003750*
003760     3100-EXIT.
003770         EXIT.
003780*
003790 3200-SELECT-MATCHING-OFFER.
003800*
003810     PERFORM LOOK-FOR-OFFER-RECORD.
003820*
003830     IF WS-OFFER-WAS-FOUND
003840        MOVE "Y"                        TO W-OFFER-FOUND-FOR-TXN
003850        MOVE WSOM-OFFER-TYPE (WSOM-IDX)  TO W-OFFER-TYPE-APPLIED.
003860*
003870     3200-EXIT.
003880         EXIT.
003890*
003900*-----------------------------------------------------------------
003910*    3300-COMPUTE-DISCOUNTED-CART -- THE ARITHMETIC RULES.  ORDER
003920*    OF THE TESTS MATTERS: ZERO/NEGATIVE CART IS DECIDED BEFORE
003930*    WE EVEN LOOK AT WHETHER AN OFFER WAS FOUND, BECAUSE A ZERO
003940*    CART PRICES TO ZERO REGARDLESS OF THE OFFER.
003950*-----------------------------------------------------------------
003960*
003970 3300-COMPUTE-DISCOUNTED-CART.
003980*
003990     IF TXN-CART-VALUE NOT > ZERO
004000        MOVE ZERO TO W-FINAL-CART-VALUE
004010        MOVE ZERO TO W-DISCOUNT-AMOUNT
004020        GO TO 3300-EXIT.
004030*
004040     IF W-OFFER-NOT-APPLIED
004050        MOVE TXN-CART-VALUE TO W-FINAL-CART-VALUE
004060        MOVE ZERO           TO W-DISCOUNT-AMOUNT
004070        GO TO 3300-EXIT.
004080*
004090     IF WSOM-TYPE-FLAT-AMT (WSOM-IDX)
004100        COMPUTE W-DISCOUNT-AMOUNT = WSOM-OFFER-VALUE (WSOM-IDX)
004110     ELSE
004120        COMPUTE W-DISCOUNT-AMOUNT =                               CR0140
004130              TXN-CART-VALUE * WSOM-OFFER-VALUE (WSOM-IDX) / 100.
004140*
004150     IF W-DISCOUNT-AMOUNT NOT < TXN-CART-VALUE
004160        MOVE TXN-CART-VALUE TO W-DISCOUNT-AMOUNT.
004170*
004180     IF W-DISCOUNT-AMOUNT < ZERO
004190        MOVE ZERO TO W-DISCOUNT-AMOUNT.
004200*
004210     COMPUTE W-FINAL-CART-VALUE =
004220              TXN-CART-VALUE - W-DISCOUNT-AMOUNT.
004230*
004240     3300-EXIT.
004250         EXIT.
004260*
004270*-----------------------------------------------------------------
004280*    3400-WRITE-RESULT-RECORD -- EDITS THE WORKING FIELDS INTO
004290*    RESULT-RECORD AND ROLLS THE RUN TOTALS.
004300*-----------------------------------------------------------------
004310*
004320 3400-WRITE-RESULT-RECORD.
004330*
004340     MOVE TXN-USER-ID          TO RES-USER-ID.
004350     MOVE TXN-RESTAURANT-ID    TO RES-RESTAURANT-ID.
004360     MOVE TXN-CART-VALUE       TO RES-ORIG-CART-VALUE.
004370     MOVE W-FINAL-CART-VALUE   TO RES-FINAL-CART-VALUE.
004380     MOVE W-DISCOUNT-AMOUNT    TO RES-DISCOUNT-APPLIED.
004390     MOVE W-OFFER-TYPE-APPLIED TO RES-OFFER-TYPE.
004400*
004410     WRITE RESULT-RECORD.
004420*
004430     ADD W-DISCOUNT-AMOUNT     TO WS-CTL-TOTAL-DISCOUNT.
004440     ADD W-FINAL-CART-VALUE    TO WS-CTL-TOTAL-FINAL-VALUE.
004450*
004460     IF W-OFFER-WAS-APPLIED
004470        ADD 1 TO WS-CTL-OFFERS-APPLIED
004480     ELSE
004490        ADD 1 TO WS-CTL-NO-OFFER.
004500*
004510     3400-EXIT.
004520         EXIT.
004530*
004540*-----------------------------------------------------------------
004550*    PHASE 4000 -- END-OF-RUN CONTROL REPORT.  SIX LINES, SAME
004560*    ORDER MARKETING HAS ASKED FOR SINCE CR0171.
004570*-----------------------------------------------------------------
004580*
004590 4000-PRINT-CONTROL-REPORT.
004600*
004610     MOVE WS-TODAY-CCYYMMDD TO WS-RPT-TITLE-DATE.
004620     PERFORM PRINT-HEADINGS.
004630*
004640     MOVE "TRANSACTIONS READ"          TO WS-RPT-DESCRIPTION.
004650     MOVE WS-CTL-TXN-READ              TO WS-RPT-AMOUNT.
004660     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.           CR0171
004670*
004680     MOVE "TRANSACTIONS - OFFER APPLIED" TO WS-RPT-DESCRIPTION.
004690     MOVE WS-CTL-OFFERS-APPLIED        TO WS-RPT-AMOUNT.
004700     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.
004710*
004720     MOVE "TRANSACTIONS - NO OFFER"     TO WS-RPT-DESCRIPTION.
004730     MOVE WS-CTL-NO-OFFER              TO WS-RPT-AMOUNT.
004740     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.
004750*
004760     MOVE "TOTAL DISCOUNT GIVEN"        TO WS-RPT-DESCRIPTION.
004770     MOVE WS-CTL-TOTAL-DISCOUNT        TO WS-RPT-AMOUNT.
004780     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.
004790*
004800     MOVE "TOTAL OF FINAL CART VALUES"  TO WS-RPT-DESCRIPTION.
004810     MOVE WS-CTL-TOTAL-FINAL-VALUE     TO WS-RPT-AMOUNT.
004820     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.
004830*
004840     MOVE "OFFERS ACCEPTED"             TO WS-RPT-DESCRIPTION.
004850     MOVE WS-CTL-OFFERS-ACCEPTED       TO WS-RPT-AMOUNT.
004860     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.
004870*
004880     MOVE "OFFERS REJECTED"             TO WS-RPT-DESCRIPTION.
004890     MOVE WS-CTL-OFFERS-REJECTED       TO WS-RPT-AMOUNT.
004900     PERFORM 4100-PRINT-ONE-DETAIL-LINE THRU 4100-EXIT.
004910*
004920     4000-EXIT.
004930         EXIT.
004940*
004950 4100-PRINT-ONE-DETAIL-LINE.
004960*
004970     IF PAGE-FULL
004980        PERFORM PRINT-HEADINGS.
004990*
005000     MOVE WS-RPT-DETAIL TO REPORT-RECORD.
005010     WRITE REPORT-RECORD.
005020     ADD 1 TO W-PRINTED-LINES.
005030*
005040     4100-EXIT.
005050         EXIT.
005060*
005070 PRINT-HEADINGS.
005080*
005090     ADD 1 TO W-PAGE-NUMBER.
005100     MOVE WS-RPT-TITLE     TO REPORT-RECORD.
005110     WRITE REPORT-RECORD.
005120     MOVE WS-RPT-BLANK-LINE TO REPORT-RECORD.
005130     WRITE REPORT-RECORD.
005140     MOVE WS-RPT-HEADING-1 TO REPORT-RECORD.
005150     WRITE REPORT-RECORD.
005160     MOVE WS-RPT-HEADING-2 TO REPORT-RECORD.
005170     WRITE REPORT-RECORD.
005180     MOVE ZERO TO W-PRINTED-LINES.
005190*
005200 PRINT-HEADINGS-EXIT.
005210     EXIT.
005220*
005230COPY "PL-LOOK-FOR-OFFER-RECORD.CBL".
005240COPY "PL-LOOK-FOR-SEGMENT-RECORD.CBL".
005250COPY "PL-STAMP-RUN-DATE.CBL".
